000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERAL-PURPOSE UTILITY - RETURNS THE LENGTH OF A
001400*          CALLER'S TEXT FIELD, IGNORING TRAILING SPACES AND
001500*          LOW-VALUES.  CALLED FROM ANY PROGRAM THAT HAS TO KNOW
001600*          HOW MUCH OF A SPACE-PADDED FIELD IS ACTUAL DATA.
001700*
001800*          CHANGE LOG
001900*          ----------
002000*          01/01/88  JS   ORIGINAL - WROTE FOR THE 255-BYTE
002100*                         PATIENT-COMMENT FIELDS ON DAYLEDIT
002200*          03/02/99  LHT  Y2K SCRUB - NO DATE FIELDS IN THIS
002300*                         PROGRAM, REVIEWED, NO CHANGES NEEDED
002400*          04/22/11  DCO  TICKET QC-4418 - WIDENED TEXT1 FROM
002500*                         X(255) TO X(2000) SO THE SEQUENCE
002600*                         CLEANING CONTROL-CARD FIELDS AND THE
002700*                         CLEAN-SEQUENCE WORK AREA IN SEQCLN
002800*                         COULD BOTH USE THIS ROUTINE
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05 L                            PIC  S9(4) COMP.
004300     05 TEMP-TXT                     PIC X(2000).
004400     05 FILLER                       PIC X(04).
004500
004600 LINKAGE SECTION.
004700 01  TEXT1                           PIC X(2000).
004800 01  RETURN-LTH                      PIC S9(4).
004900
005000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005100     MOVE 0 TO L.
005200     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
005300     INSPECT TEMP-TXT
005400               REPLACING ALL LOW-VALUES BY SPACES.
005500     INSPECT TEMP-TXT
005600                    TALLYING L FOR LEADING SPACES.
005700     COMPUTE L  = LENGTH OF TEXT1 - L.
005800     ADD L TO RETURN-LTH.
005900     GOBACK.
