000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEQCLN.
000300 AUTHOR. R. B. WEXLER.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 10/14/96.
000600 DATE-COMPILED. 10/14/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CLEANS RAW NUCLEOTIDE SEQUENCE RECORDS
001300*          COMING OFF THE GBIF/DNA-BARCODE OCCURRENCE FEED.
001400*
001500*          IT RUNS EACH INPUT SEQUENCE THROUGH A FIXED SIX-STAGE
001600*          CLEANING PIPELINE (WHITESPACE/CASE, CONTAMINATION
001700*          MARKER CHECK, GAP STRIPPING, FRONT/BACK ANCHOR TRIM,
001800*          RNA-TO-DNA CONVERSION, N-RUN CAPPING), THEN COMPUTES
001900*          QUALITY METRICS AND A CONTENT-DERIVED SEQUENCE ID FOR
002000*          THE CLEANED RESULT, AND WRITES ONE OUTPUT RECORD FOR
002100*          EVERY INPUT RECORD - GOOD OR REJECTED.
002200*
002300*          THERE IS NO MASTER FILE AND NO CONTROL-BREAK LOGIC -
002400*          EVERY OUTPUT RECORD DEPENDS ONLY ON ITS OWN INPUT
002500*          RECORD AND THE FIXED RUN-PARAMETERS CONTROL CARD.
002600*
002700******************************************************************
002800
002900         INPUT FILE              -   SEQIN
003000
003100         OUTPUT FILE PRODUCED    -   SEQOUT
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*         CHANGE LOG
003700*         ----------
003800*         10/14/96  RBW  ORIGINAL - CONTROL CARD #GB-0117, BUILT
003900*                        AROUND THE SAME READ/PROCESS/WRITE SHAPE
004000*                        AS THE DAILY-CHARGES EDIT STEP
004100*         06/02/97  JS   ADDED THE FRONT/BACK ANCHOR TRIM - FIRST
004200*                        RUN AGAINST REAL FEED DATA SHOWED VECTOR
004300*                        PRIMER JUNK ON BOTH ENDS OF THE READ
004400*         02/19/98  RBW  FIXED 350-CONVERT-RNA-TO-DNA RUNNING
004500*                        BEFORE THE ANCHOR TRIM INSTEAD OF AFTER -
004600*                        WAS TRIMMING U-RUNS THAT SHOULD HAVE
004700*                        COUNTED AS ANCHORS
004800*         03/02/99  LHT  Y2K SCRUB - NO DATE FIELDS PROCESSED BY
004900*                        THIS PROGRAM, REVIEWED, NO CHANGES NEEDED
005000*         07/19/02  KSP  TICKET QC-2241 - ADDED NON-IUPAC-FRACTION
005100*                        AND THE INVALID-SW REJECT GATE; BEFORE
005200*                        THIS EVERY SEQUENCE CAME OUT "GOOD"
005300*         11/08/05  RBW  TICKET QC-3360 - N-RUN CAPPING WAS ONLY
005400*                        CATCHING THE FIRST N-RUN IN THE RECORD,
005500*                        REWROTE 360-CAP-N-RUNS TO KEEP SCANNING
005600*         04/22/11  DCO  TICKET QC-4418 - ADDED THE CALL TO
005700*                        SEQHASH FOR NUCLEOTIDE-SEQUENCE-ID
005800*         09/02/13  RBW  TICKET QC-4890 - BACK-ANCHOR TRIM KEPT
005900*                        THE *FIRST* ANCHOR RUN INSTEAD OF THE
006000*                        LAST ONE, REWROTE 345-FIND-LAST-ANCHOR
006100*         02/14/18  KSP  TICKET QC-5512 - GC-CONTENT WAS DIVIDING
006200*                        BY CLEAN-SEQUENCE-LEN INSTEAD OF THE
006300*                        A/C/G/T COUNT, FIXED 450-COMPUTE-GC
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT SEQIN
007800     ASSIGN TO UT-S-SEQIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS IFCODE.
008100
008200     SELECT SEQOUT
008300     ASSIGN TO UT-S-SEQOUT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-Rec.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** THIS FILE IS THE RAW SEQUENCE FEED - ONE SEQUENCE PER
009800****** RECORD, SEQ-ID MAY BE BLANK, RAW-SEQUENCE-LEN CARRIES THE
009900****** UNPADDED LENGTH SINCE EMBEDDED/TRAILING SPACES ARE DATA
010000****** UNTIL STAGE A STRIPS THEM, NOT RECORD PADDING
010100 FD  SEQIN
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 2050 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS INPUT-SEQUENCE-REC-IN.
010700 01  INPUT-SEQUENCE-REC-IN PIC X(2050).
010800
010900****** THIS FILE CARRIES ONE CLEANING/METRICS RESULT RECORD FOR
011000****** EVERY RECORD READ FROM SEQIN, GOOD OR REJECTED - THERE IS
011100****** NO SEPARATE REJECT FILE, INVALID-SW-O ON THE RECORD SAYS
011200****** WHETHER IT WAS REJECTED
011300 FD  SEQOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORD CONTAINS 4110 CHARACTERS
011800     DATA RECORD IS OUTPUT-RESULT-REC-OUT.
011900 01  OUTPUT-RESULT-REC-OUT PIC X(4110).
012000
012100** QSAM FILES
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                  PIC X(2).
012600         88 CODE-READ       VALUE SPACES.
012700         88 NO-MORE-INPUT   VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE      VALUE SPACES.
013000     05  FILLER                  PIC X(04).
013100
013200 COPY SEQPARM.
013300 COPY SEQREC.
013400
013500****** WS-SEQ-BUFFER-1 IS THE WORKING SEQUENCE TEXT AREA.  EVERY
013600****** STAGE EITHER COMPACTS CHARACTERS DOWN IN PLACE OR REPLACES
013700****** ONE CHARACTER FOR ANOTHER, SO ONE BUFFER PLUS A RUNNING
013800****** LENGTH IS ENOUGH - WS-SEQ-BUFFER-2 IS THE SCRATCH AREA
013900****** COMPACTION IS BUILT INTO, THEN SWAPPED BACK
014000****** WS-SEQ-BUFFER-1 IS LAID OUT TO MATCH SEQHASH'S LINKAGE
014100****** HASH-SEQ-REC BYTE FOR BYTE (TEXT, THEN THE BINARY LENGTH,
014200****** THEN THE FILLER) SO IT CAN BE PASSED STRAIGHT ACROSS ON
014300****** THE 470-BUILD-SEQUENCE-ID CALL WITHOUT A SEPARATE LENGTH
014400****** PARAMETER
014500 01  WS-SEQ-BUFFER-1.
014600     05 WS-SEQ-TEXT               PIC X(2000).
014700     05 WS-SEQ-LEN                PIC 9(4) COMP.
014800     05 FILLER                    PIC X(04).
014900 01  WS-SEQ-BUFFER-1-TBL REDEFINES WS-SEQ-BUFFER-1.
015000     05 WS-SEQ-CHARS OCCURS 2000 TIMES
015100                                   PIC X(01).
015200     05 FILLER                    PIC X(06).
015300
015400 01  WS-SEQ-BUFFER-2.
015500     05 WS-ALT-TEXT                PIC X(2000).
015600     05 FILLER                    PIC X(04).
015700 01  WS-SEQ-BUFFER-2-TBL REDEFINES WS-SEQ-BUFFER-2.
015800     05 WS-ALT-CHARS OCCURS 2000 TIMES
015900                                   PIC X(01).
016000     05 FILLER                    PIC X(04).
016100
016200****** RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK - SAME 77-LEVEL
016300****** NONCONTIGUOUS ITEM DALYEDIT USES FOR ITS OWN WS-DATE
016400 77  WS-RUN-DATE                 PIC 9(6).
016500
016600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016700     05 RECORDS-READ              PIC 9(9) COMP.
016800     05 RECORDS-WRITTEN           PIC 9(9) COMP.
016900     05 RECORDS-REJECTED          PIC 9(9) COMP.
017000     05 WS-I                      PIC 9(4) COMP.
017100     05 WS-J                      PIC 9(4) COMP.
017200     05 WS-K                      PIC 9(4) COMP.
017300     05 WS-RUN-START               PIC 9(4) COMP.
017400     05 WS-RUN-LTH                 PIC 9(4) COMP.
017500     05 WS-BEST-RUN-START          PIC 9(4) COMP.
017600     05 WS-BEST-RUN-END            PIC 9(4) COMP.
017700     05 WS-CLASS-LEN                PIC 9(2) COMP.
017800     05 WS-ANCHOR-CHARS-LEN         PIC 9(2) COMP.
017900     05 WS-GAP-CHARS-LEN            PIC 9(2) COMP.
018000     05 WS-MARKER-LEN               PIC 9(2) COMP.
018100     05 WS-IUPAC-CHARS-LEN          PIC 9(2) COMP.
018200     05 WS-NON-IUPAC-CNT            PIC 9(4) COMP.
018300     05 WS-NON-ACGTN-CNT            PIC 9(4) COMP.
018400     05 WS-N-CNT                    PIC 9(4) COMP.
018500     05 WS-ACGT-CNT                 PIC 9(4) COMP.
018600     05 WS-GC-CNT                   PIC 9(4) COMP.
018700     05 FILLER                      PIC X(04).
018800
018900 01  FLAGS-AND-SWITCHES.
019000     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
019100        88 NO-MORE-DATA VALUE "N".
019200     05 RAW-HAS-WHITESPACE-SW     PIC X(01).
019300        88 RAW-HAD-WHITESPACE VALUE "Y".
019400     05 HAS-GAPS-SW               PIC X(01).
019500        88 SEQ-HAD-GAPS VALUE "Y".
019600     05 FRONT-TRIMMED-SW          PIC X(01).
019700        88 FRONT-WAS-TRIMMED VALUE "Y".
019800     05 BACK-TRIMMED-SW           PIC X(01).
019900        88 BACK-WAS-TRIMMED VALUE "Y".
020000     05 NATURAL-LANG-SW           PIC X(01).
020100        88 NATURAL-LANG-FOUND VALUE "Y".
020200     05 ANCHOR-FOUND-SW           PIC X(01).
020300        88 ANCHOR-RUN-FOUND VALUE "Y".
020400     05 WS-CHAR-CLASS-FOUND-SW    PIC X(01).
020500        88 CHAR-IN-CLASS VALUE "Y".
020600     05 FILLER                    PIC X(04).
020700
020800 01  WS-CLASS-CHECK.
020900     05 WS-CLASS-CHAR             PIC X(01).
021000     05 WS-CLASS-STRING           PIC X(20).
021100     05 FILLER                    PIC X(04).
021200
021300 01  WS-PARM-CALL-AREA.
021400     05 WS-CALL-TEXT              PIC X(2000).
021500     05 WS-CALL-RETURN-LTH         PIC S9(4).
021600     05 FILLER                    PIC X(04).
021700
021800 01  WS-HASH-AREA.
021900     05 WS-HASH-DIGEST            PIC X(32).
022000     05 FILLER                    PIC X(04).
022100
022200 01  MISC-WS-FLDS.
022300     05 PARA-NAME                PIC X(24) VALUE SPACES.
022400     05 ZERO-VAL                 PIC 9(01) VALUE 0.
022500     05 ONE-VAL                  PIC 9(01) VALUE 1.
022600     05 FILLER                    PIC X(04).
022700
022800 PROCEDURE DIVISION.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-MAINLINE THRU 100-EXIT
023100             UNTIL NO-MORE-DATA.
023200     PERFORM 999-CLEANUP THRU 999-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023800     DISPLAY "******** BEGIN JOB SEQCLN ********".
023900     ACCEPT  WS-RUN-DATE FROM DATE.
024000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024200
024300****** THE CONTROL-CARD CHARACTER CLASSES (ANCHOR-CHARS, GAP-
024400****** CHARS, THE MARKER, THE IUPAC ALPHABET) ARE KEPT TRAILING-
024500****** SPACE PADDED; STRLTH GIVES US HOW MUCH OF EACH IS REAL
024600****** DATA, ONCE, SO THE STAGE PARAGRAPHS DON'T RECOMPUTE IT
024700****** EVERY RECORD
024800     MOVE SPACES TO WS-CALL-TEXT.
024900     MOVE ANCHOR-CHARS TO WS-CALL-TEXT.
025000     MOVE 0 TO WS-CALL-RETURN-LTH.
025100     CALL "STRLTH" USING WS-CALL-TEXT, WS-CALL-RETURN-LTH.
025200     MOVE WS-CALL-RETURN-LTH TO WS-ANCHOR-CHARS-LEN.
025300
025400     MOVE SPACES TO WS-CALL-TEXT.
025500     MOVE GAP-CHARS TO WS-CALL-TEXT.
025600     MOVE 0 TO WS-CALL-RETURN-LTH.
025700     CALL "STRLTH" USING WS-CALL-TEXT, WS-CALL-RETURN-LTH.
025800     MOVE WS-CALL-RETURN-LTH TO WS-GAP-CHARS-LEN.
025900
026000     MOVE SPACES TO WS-CALL-TEXT.
026100     MOVE NATURAL-LANGUAGE-MARKER TO WS-CALL-TEXT.
026200     MOVE 0 TO WS-CALL-RETURN-LTH.
026300     CALL "STRLTH" USING WS-CALL-TEXT, WS-CALL-RETURN-LTH.
026400     MOVE WS-CALL-RETURN-LTH TO WS-MARKER-LEN.
026500
026600     MOVE SPACES TO WS-CALL-TEXT.
026700     MOVE IUPAC-DNA-CHARS TO WS-CALL-TEXT.
026800     MOVE 0 TO WS-CALL-RETURN-LTH.
026900     CALL "STRLTH" USING WS-CALL-TEXT, WS-CALL-RETURN-LTH.
027000     MOVE WS-CALL-RETURN-LTH TO WS-IUPAC-CHARS-LEN.
027100
027200     PERFORM 900-READ-SEQIN THRU 900-EXIT.
027300     IF NO-MORE-DATA
027400         DISPLAY "*** EMPTY INPUT FILE - NOTHING TO CLEAN ***".
027500 000-EXIT.
027600     EXIT.
027700
027800 100-MAINLINE.
027900     MOVE "100-MAINLINE" TO PARA-NAME.
028000     PERFORM 200-PROCESS-ONE-SEQ THRU 200-EXIT.
028100     PERFORM 700-WRITE-SEQOUT THRU 700-EXIT.
028200     PERFORM 900-READ-SEQIN THRU 900-EXIT.
028300 100-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700*   200-PROCESS-ONE-SEQ RUNS THE SIX CLEANING STAGES IN ORDER,
028800*   COMPUTES THE METRICS, AND SETS THE INVALID-SW REJECT GATE.
028900*   EACH STAGE FEEDS THE NEXT - THIS IS THE WHOLE PIPELINE.
029000******************************************************************
029100 200-PROCESS-ONE-SEQ.
029200     MOVE "200-PROCESS-ONE-SEQ" TO PARA-NAME.
029300     MOVE SEQ-ID TO SEQ-ID-O.
029400     MOVE RAW-SEQUENCE TO RAW-SEQUENCE-O.
029500     MOVE SPACES TO WS-SEQ-TEXT.
029600     MOVE RAW-SEQUENCE TO WS-SEQ-TEXT.
029700     MOVE RAW-SEQUENCE-LEN TO WS-SEQ-LEN.
029800     MOVE "N" TO NATURAL-LANG-SW, FRONT-TRIMMED-SW,
029900                  BACK-TRIMMED-SW, RAW-HAS-WHITESPACE-SW,
030000                  HAS-GAPS-SW.
030100
030200     PERFORM 300-STRIP-WHITESPACE THRU 300-EXIT.
030300     PERFORM 310-CHECK-NATURAL-LANG THRU 310-EXIT.
030400     PERFORM 320-REMOVE-GAP-CHARS THRU 320-EXIT.
030500     PERFORM 330-TRIM-FRONT-ANCHOR THRU 330-EXIT.
030600     PERFORM 340-TRIM-BACK-ANCHOR THRU 340-EXIT.
030700     PERFORM 350-CONVERT-RNA-TO-DNA THRU 350-EXIT.
030800     PERFORM 360-CAP-N-RUNS THRU 360-EXIT.
030900
031000     PERFORM 400-COMPUTE-METRICS THRU 400-EXIT.
031100     PERFORM 480-CHECK-INVALID-SW THRU 480-EXIT.
031200 200-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600*   STAGE A - STRIP EVERY WHITESPACE CHARACTER (NOT JUST RUNS -
031700*   EVERY ONE, INCLUDING INTERIOR ONES) AND FOLD TO UPPERCASE.
031800******************************************************************
031900 300-STRIP-WHITESPACE.
032000     MOVE "300-STRIP-WHITESPACE" TO PARA-NAME.
032100     MOVE SPACES TO WS-ALT-TEXT.
032200     MOVE 0 TO WS-J.
032300     PERFORM 305-STRIP-ONE-CHAR THRU 305-EXIT
032400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SEQ-LEN.
032500     MOVE WS-ALT-TEXT TO WS-SEQ-TEXT.
032600     MOVE WS-J TO WS-SEQ-LEN.
032700     IF WS-SEQ-LEN > 0
032800         INSPECT WS-SEQ-TEXT(1: WS-SEQ-LEN)
032900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
033000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033100 300-EXIT.
033200     EXIT.
033300
033400 305-STRIP-ONE-CHAR.
033500     IF WS-SEQ-CHARS(WS-I) = SPACE
033600     OR WS-SEQ-CHARS(WS-I) = X"09"
033700     OR WS-SEQ-CHARS(WS-I) = X"0A"
033800     OR WS-SEQ-CHARS(WS-I) = X"0D"
033900     OR WS-SEQ-CHARS(WS-I) = X"0C"
034000     OR WS-SEQ-CHARS(WS-I) = X"0B"
034100         MOVE "Y" TO RAW-HAS-WHITESPACE-SW
034200     ELSE
034300         ADD 1 TO WS-J
034400         MOVE WS-SEQ-CHARS(WS-I) TO WS-ALT-CHARS(WS-J).
034500 305-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900*   STAGE B - DETECTION ONLY, DOES NOT CHANGE THE SEQUENCE TEXT.
035000*   FLAGS THE RECORD IF THE CONTAMINATION MARKER TURNS UP
035100*   ANYWHERE IN THE WHITESPACE-STRIPPED, UPPERCASED TEXT.
035200******************************************************************
035300 310-CHECK-NATURAL-LANG.
035400     MOVE "310-CHECK-NATURAL-LANG" TO PARA-NAME.
035500     MOVE "N" TO NATURAL-LANG-SW.
035600     IF WS-MARKER-LEN = 0 OR WS-SEQ-LEN < WS-MARKER-LEN
035700         GO TO 310-EXIT.
035800     PERFORM 315-CHECK-MARKER-AT THRU 315-EXIT
035900         VARYING WS-I FROM 1 BY 1 UNTIL
036000         WS-I > (WS-SEQ-LEN - WS-MARKER-LEN + 1)
036100         OR NATURAL-LANG-FOUND.
036200 310-EXIT.
036300     EXIT.
036400
036500 315-CHECK-MARKER-AT.
036600     IF WS-SEQ-TEXT(WS-I: WS-MARKER-LEN)
036700             = NATURAL-LANGUAGE-MARKER(1: WS-MARKER-LEN)
036800         MOVE "Y" TO NATURAL-LANG-SW.
036900 315-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*   STAGE C - REMOVE EVERY CHARACTER IN THE GAP-CHARS CLASS.
037400******************************************************************
037500 320-REMOVE-GAP-CHARS.
037600     MOVE "320-REMOVE-GAP-CHARS" TO PARA-NAME.
037700     MOVE "N" TO HAS-GAPS-SW.
037800     MOVE SPACES TO WS-ALT-TEXT.
037900     MOVE 0 TO WS-J.
038000     PERFORM 325-STRIP-GAP-CHAR THRU 325-EXIT
038100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SEQ-LEN.
038200     MOVE WS-ALT-TEXT TO WS-SEQ-TEXT.
038300     MOVE WS-J TO WS-SEQ-LEN.
038400     IF SEQ-HAD-GAPS OR RAW-HAD-WHITESPACE
038500         MOVE "Y" TO GAPS-OR-WHITESPACE-REMOVED-O
038600     ELSE
038700         MOVE "N" TO GAPS-OR-WHITESPACE-REMOVED-O.
038800 320-EXIT.
038900     EXIT.
039000
039100 325-STRIP-GAP-CHAR.
039200     MOVE WS-SEQ-CHARS(WS-I) TO WS-CLASS-CHAR.
039300     MOVE GAP-CHARS TO WS-CLASS-STRING.
039400     MOVE WS-GAP-CHARS-LEN TO WS-CLASS-LEN.
039500     PERFORM 970-CHAR-IN-CLASS THRU 970-EXIT.
039600     IF CHAR-IN-CLASS
039700         MOVE "Y" TO HAS-GAPS-SW
039800     ELSE
039900         ADD 1 TO WS-J
040000         MOVE WS-SEQ-CHARS(WS-I) TO WS-ALT-CHARS(WS-J).
040100 325-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500*   STAGE D (FRONT) - FIND THE FIRST ANCHOR RUN (ANCHOR-MINRUN OR
040600*   MORE CONSECUTIVE ANCHOR-CHARS) AND DROP EVERYTHING BEFORE IT.
040700*   NO ANCHOR RUN ANYWHERE MEANS THE WHOLE SEQUENCE IS WIPED -
040800*   THIS IS A FULL-SEQUENCE REJECTION, SEPARATE FROM THE INVALID-
040900*   CHARACTER GATE IN 480.
041000******************************************************************
041100 330-TRIM-FRONT-ANCHOR.
041200     MOVE "330-TRIM-FRONT-ANCHOR" TO PARA-NAME.
041300     MOVE "N" TO ANCHOR-FOUND-SW.
041400     MOVE 0 TO WS-BEST-RUN-START, WS-BEST-RUN-END.
041500     PERFORM 335-FIND-FIRST-ANCHOR THRU 335-EXIT
041600         VARYING WS-I FROM 1 BY 1 UNTIL
041700         WS-I > WS-SEQ-LEN OR ANCHOR-RUN-FOUND.
041800
041900     IF NOT ANCHOR-RUN-FOUND
042000         MOVE 0 TO WS-SEQ-LEN
042100         MOVE "Y" TO FRONT-TRIMMED-SW
042200         GO TO 330-EXIT.
042300
042400     IF WS-BEST-RUN-START > 1
042500         MOVE "Y" TO FRONT-TRIMMED-SW
042600         MOVE 0 TO WS-J
042700         PERFORM 337-SHIFT-ONE-CHAR THRU 337-EXIT
042800             VARYING WS-I FROM WS-BEST-RUN-START BY 1
042900             UNTIL WS-I > WS-SEQ-LEN
043000         MOVE WS-J TO WS-SEQ-LEN.
043100 330-EXIT.
043200     EXIT.
043300
043400****** A RUN STARTING AT WS-I QUALIFIES WHEN ANCHOR-MINRUN OR
043500****** MORE CONSECUTIVE CHARACTERS FROM WS-I ARE ALL IN THE
043600****** ANCHOR-CHARS CLASS - RUN-LENGTH IS BUILT UP IN 336 AND
043700****** CHECKED HERE
043800 335-FIND-FIRST-ANCHOR.
043900     MOVE WS-SEQ-CHARS(WS-I) TO WS-CLASS-CHAR.
044000     MOVE ANCHOR-CHARS TO WS-CLASS-STRING.
044100     MOVE WS-ANCHOR-CHARS-LEN TO WS-CLASS-LEN.
044200     PERFORM 970-CHAR-IN-CLASS THRU 970-EXIT.
044300     IF NOT CHAR-IN-CLASS
044400         GO TO 335-EXIT.
044500
044600     MOVE WS-I TO WS-RUN-START.
044700     MOVE 1 TO WS-RUN-LTH.
044800     PERFORM 336-EXTEND-ANCHOR-RUN THRU 336-EXIT
044900         VARYING WS-J FROM (WS-I + 1) BY 1 UNTIL
045000         WS-J > WS-SEQ-LEN OR NOT CHAR-IN-CLASS.
045100     IF WS-RUN-LTH >= ANCHOR-MINRUN
045200         MOVE WS-RUN-START TO WS-BEST-RUN-START
045300         MOVE "Y" TO ANCHOR-FOUND-SW.
045400 335-EXIT.
045500     EXIT.
045600
045700 336-EXTEND-ANCHOR-RUN.
045800     MOVE WS-SEQ-CHARS(WS-J) TO WS-CLASS-CHAR.
045900     MOVE ANCHOR-CHARS TO WS-CLASS-STRING.
046000     MOVE WS-ANCHOR-CHARS-LEN TO WS-CLASS-LEN.
046100     PERFORM 970-CHAR-IN-CLASS THRU 970-EXIT.
046200     IF CHAR-IN-CLASS
046300         ADD 1 TO WS-RUN-LTH.
046400 336-EXIT.
046500     EXIT.
046600
046700 337-SHIFT-ONE-CHAR.
046800     ADD 1 TO WS-J.
046900     MOVE WS-SEQ-CHARS(WS-I) TO WS-ALT-CHARS(WS-J).
047000     IF WS-I = WS-SEQ-LEN
047100         MOVE WS-ALT-TEXT TO WS-SEQ-TEXT.
047200 337-EXIT.
047300     EXIT.
047400
047500******************************************************************
047600*   STAGE D (BACK) - ON THE (POSSIBLY WIPED) RESULT, FIND THE
047700*   LAST ANCHOR RUN AND DROP EVERYTHING AFTER IT.  NO ANCHOR RUN
047800*   LEAVES THE SEQUENCE UNCHANGED (A NO-OP ON AN EMPTY SEQUENCE).
047900******************************************************************
048000 340-TRIM-BACK-ANCHOR.
048100     MOVE "340-TRIM-BACK-ANCHOR" TO PARA-NAME.
048200     MOVE "N" TO ANCHOR-FOUND-SW.
048300     MOVE 0 TO WS-BEST-RUN-END.
048400     PERFORM 345-SCAN-FOR-LAST-ANCHOR THRU 345-EXIT
048500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SEQ-LEN.
048600
048700     IF NOT ANCHOR-RUN-FOUND
048800         MOVE "N" TO BACK-TRIMMED-SW
048900         GO TO 340-EXIT.
049000
049100     IF WS-BEST-RUN-END < WS-SEQ-LEN
049200         MOVE "Y" TO BACK-TRIMMED-SW
049300         MOVE WS-BEST-RUN-END TO WS-SEQ-LEN.
049400 340-EXIT.
049500     EXIT.
049600
049700****** SCANS EVERY ANCHOR RUN LEFT TO RIGHT AND KEEPS THE END
049800****** POSITION OF THE LAST ONE SEEN - UNLIKE 335 THIS DOES NOT
049900****** STOP AT THE FIRST RUN IT FINDS
050000 345-SCAN-FOR-LAST-ANCHOR.
050100     MOVE WS-SEQ-CHARS(WS-I) TO WS-CLASS-CHAR.
050200     MOVE ANCHOR-CHARS TO WS-CLASS-STRING.
050300     MOVE WS-ANCHOR-CHARS-LEN TO WS-CLASS-LEN.
050400     PERFORM 970-CHAR-IN-CLASS THRU 970-EXIT.
050500     IF NOT CHAR-IN-CLASS
050600         GO TO 345-EXIT.
050700
050800     MOVE WS-I TO WS-RUN-START.
050900     MOVE 1 TO WS-RUN-LTH.
051000     PERFORM 346-EXTEND-BACK-RUN THRU 346-EXIT
051100         VARYING WS-J FROM (WS-I + 1) BY 1 UNTIL
051200         WS-J > WS-SEQ-LEN OR NOT CHAR-IN-CLASS.
051300     IF WS-RUN-LTH >= ANCHOR-MINRUN
051400         COMPUTE WS-BEST-RUN-END = WS-RUN-START + WS-RUN-LTH - 1
051500         MOVE "Y" TO ANCHOR-FOUND-SW.
051600 345-EXIT.
051700     EXIT.
051800
051900 346-EXTEND-BACK-RUN.
052000     MOVE WS-SEQ-CHARS(WS-J) TO WS-CLASS-CHAR.
052100     MOVE ANCHOR-CHARS TO WS-CLASS-STRING.
052200     MOVE WS-ANCHOR-CHARS-LEN TO WS-CLASS-LEN.
052300     PERFORM 970-CHAR-IN-CLASS THRU 970-EXIT.
052400     IF CHAR-IN-CLASS
052500         ADD 1 TO WS-RUN-LTH.
052600 346-EXIT.
052700     EXIT.
052800
052900******************************************************************
053000*   STAGE E - ONE-FOR-ONE, EVERY 'U' BECOMES A 'T'.
053100******************************************************************
053200 350-CONVERT-RNA-TO-DNA.
053300     MOVE "350-CONVERT-RNA-TO-DNA" TO PARA-NAME.
053400     IF WS-SEQ-LEN > 0
053500         INSPECT WS-SEQ-TEXT(1: WS-SEQ-LEN)
053600             CONVERTING "U" TO "T".
053700 350-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*   STAGE F - ANY RUN OF NRUN-CAP-FROM OR MORE CONSECUTIVE 'N'
054200*   CHARACTERS IS CUT DOWN TO EXACTLY NRUN-CAP-TO 'N' CHARACTERS.
054300*   SHORTER RUNS ARE LEFT ALONE.  KEEPS SCANNING PAST EVERY
054400*   QUALIFYING RUN IT CAPS (TICKET QC-3360).
054500******************************************************************
054600 360-CAP-N-RUNS.
054700     MOVE "360-CAP-N-RUNS" TO PARA-NAME.
054800     MOVE 0 TO N-NRUNS-CAPPED-O.
054900     MOVE SPACES TO WS-ALT-TEXT.
055000     MOVE 0 TO WS-J, WS-I.
055100     PERFORM 362-COPY-OR-CAP-RUN THRU 362-EXIT
055200         UNTIL WS-I >= WS-SEQ-LEN.
055300     MOVE WS-ALT-TEXT TO WS-SEQ-TEXT.
055400     MOVE WS-J TO WS-SEQ-LEN.
055500 360-EXIT.
055600     EXIT.
055700
055800****** WS-I IS THE LAST SOURCE CHARACTER ALREADY COPIED (OR
055900****** CAPPED) OVER TO WS-ALT-TEXT; EACH PASS HANDLES THE NEXT
056000****** CHARACTER AND, IF IT STARTS AN N-RUN, THE WHOLE RUN
056100 362-COPY-OR-CAP-RUN.
056200     ADD 1 TO WS-I.
056300     IF WS-SEQ-CHARS(WS-I) NOT = "N"
056400         ADD 1 TO WS-J
056500         MOVE WS-SEQ-CHARS(WS-I) TO WS-ALT-CHARS(WS-J)
056600         GO TO 362-EXIT.
056700
056800     MOVE WS-I TO WS-RUN-START.
056900     MOVE 1 TO WS-RUN-LTH.
057000     PERFORM 365-EXTEND-N-RUN THRU 365-EXIT
057100         VARYING WS-K FROM (WS-I + 1) BY 1 UNTIL
057200         WS-K > WS-SEQ-LEN OR WS-SEQ-CHARS(WS-K) NOT = "N".
057300
057400     IF WS-RUN-LTH >= NRUN-CAP-FROM
057500         ADD 1 TO N-NRUNS-CAPPED-O
057600         PERFORM 367-EMIT-CAPPED-N THRU 367-EXIT
057700             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > NRUN-CAP-TO
057800     ELSE
057900         PERFORM 368-EMIT-RUN-AS-IS THRU 368-EXIT
058000             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-RUN-LTH.
058100
058200     COMPUTE WS-I = WS-RUN-START + WS-RUN-LTH - 1.
058300 362-EXIT.
058400     EXIT.
058500
058600 365-EXTEND-N-RUN.
058700     ADD 1 TO WS-RUN-LTH.
058800 365-EXIT.
058900     EXIT.
059000
059100 367-EMIT-CAPPED-N.
059200     ADD 1 TO WS-J.
059300     MOVE "N" TO WS-ALT-CHARS(WS-J).
059400 367-EXIT.
059500     EXIT.
059600
059700 368-EMIT-RUN-AS-IS.
059800     ADD 1 TO WS-J.
059900     MOVE "N" TO WS-ALT-CHARS(WS-J).
060000 368-EXIT.
060100     EXIT.
060200
060300******************************************************************
060400*   METRICS - COMPUTED ON THE FINAL CLEANED TEXT, AFTER STAGE F.
060500******************************************************************
060600 400-COMPUTE-METRICS.
060700     MOVE "400-COMPUTE-METRICS" TO PARA-NAME.
060800     MOVE WS-SEQ-LEN TO CLEAN-SEQUENCE-LEN-O.
060900     MOVE 0 TO WS-NON-IUPAC-CNT, WS-NON-ACGTN-CNT,
061000               WS-N-CNT, WS-ACGT-CNT, WS-GC-CNT.
061100
061200     IF WS-SEQ-LEN > 0
061300         PERFORM 410-TALLY-ONE-CHAR THRU 410-EXIT
061400             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SEQ-LEN.
061500
061600     PERFORM 420-COMPUTE-N-FRACTION THRU 420-EXIT.
061700     PERFORM 430-COMPUTE-NON-ACGTN-FRACTION THRU 430-EXIT.
061800     PERFORM 440-COMPUTE-NON-IUPAC-FRACTION THRU 440-EXIT.
061900     PERFORM 450-COMPUTE-GC-CONTENT THRU 450-EXIT.
062000     PERFORM 470-BUILD-SEQUENCE-ID THRU 470-EXIT.
062100
062200     IF FRONT-WAS-TRIMMED OR BACK-WAS-TRIMMED
062300         MOVE "Y" TO ENDS-TRIMMED-O
062400     ELSE
062500         MOVE "N" TO ENDS-TRIMMED-O.
062600     IF NATURAL-LANG-FOUND
062700         MOVE "Y" TO NATURAL-LANGUAGE-DETECTED-O
062800     ELSE
062900         MOVE "N" TO NATURAL-LANGUAGE-DETECTED-O.
063000 400-EXIT.
063100     EXIT.
063200
063300****** ONE PASS OVER THE CLEAN TEXT TALLYING EVERY COUNT THE
063400****** FRACTIONS BELOW NEED, SO THE TEXT IS ONLY SCANNED ONCE
063500 410-TALLY-ONE-CHAR.
063600     MOVE WS-SEQ-CHARS(WS-I) TO WS-CLASS-CHAR.
063700
063800     MOVE IUPAC-DNA-CHARS TO WS-CLASS-STRING.
063900     MOVE WS-IUPAC-CHARS-LEN TO WS-CLASS-LEN.
064000     PERFORM 970-CHAR-IN-CLASS THRU 970-EXIT.
064100     IF NOT CHAR-IN-CLASS
064200         ADD 1 TO WS-NON-IUPAC-CNT.
064300
064400     IF WS-CLASS-CHAR = "N"
064500         ADD 1 TO WS-N-CNT
064600     ELSE
064700         IF WS-CLASS-CHAR NOT = "A" AND WS-CLASS-CHAR NOT = "C"
064800         AND WS-CLASS-CHAR NOT = "G" AND WS-CLASS-CHAR NOT = "T"
064900             ADD 1 TO WS-NON-ACGTN-CNT.
065000
065100     IF WS-CLASS-CHAR = "A" OR WS-CLASS-CHAR = "C"
065200     OR WS-CLASS-CHAR = "G" OR WS-CLASS-CHAR = "T"
065300         ADD 1 TO WS-ACGT-CNT
065400         IF WS-CLASS-CHAR = "G" OR WS-CLASS-CHAR = "C"
065500             ADD 1 TO WS-GC-CNT.
065600 410-EXIT.
065700     EXIT.
065800
065900 420-COMPUTE-N-FRACTION.
066000     IF CLEAN-SEQUENCE-LEN-O = 0
066100         MOVE 0 TO N-FRACTION-O
066200         MOVE "Y" TO N-FRACTION-NULL-O
066300     ELSE
066400         COMPUTE N-FRACTION-O ROUNDED =
066500             WS-N-CNT / CLEAN-SEQUENCE-LEN-O
066600         MOVE "N" TO N-FRACTION-NULL-O.
066700 420-EXIT.
066800     EXIT.
066900
067000 430-COMPUTE-NON-ACGTN-FRACTION.
067100     IF CLEAN-SEQUENCE-LEN-O = 0
067200         MOVE 0 TO NON-ACGTN-FRACTION-O
067300         MOVE "Y" TO NON-ACGTN-FRACTION-NULL-O
067400     ELSE
067500         COMPUTE NON-ACGTN-FRACTION-O ROUNDED =
067600             WS-NON-ACGTN-CNT / CLEAN-SEQUENCE-LEN-O
067700         MOVE "N" TO NON-ACGTN-FRACTION-NULL-O.
067800 430-EXIT.
067900     EXIT.
068000
068100 440-COMPUTE-NON-IUPAC-FRACTION.
068200     IF CLEAN-SEQUENCE-LEN-O = 0
068300         MOVE 0 TO NON-IUPAC-FRACTION-O
068400         MOVE "Y" TO NON-IUPAC-FRACTION-NULL-O
068500     ELSE
068600         COMPUTE NON-IUPAC-FRACTION-O ROUNDED =
068700             WS-NON-IUPAC-CNT / CLEAN-SEQUENCE-LEN-O
068800         MOVE "N" TO NON-IUPAC-FRACTION-NULL-O.
068900 440-EXIT.
069000     EXIT.
069100
069200****** GC-CONTENT DIVIDES BY THE A/C/G/T COUNT, NOT BY THE CLEAN
069300****** SEQUENCE LENGTH - TICKET QC-5512 FOUND THIS WRONG IN 2018
069400 450-COMPUTE-GC-CONTENT.
069500     IF WS-ACGT-CNT = 0
069600         MOVE 0 TO GC-CONTENT-O
069700         MOVE "Y" TO GC-CONTENT-NULL-O
069800     ELSE
069900         COMPUTE GC-CONTENT-O ROUNDED =
070000             WS-GC-CNT / WS-ACGT-CNT
070100         MOVE "N" TO GC-CONTENT-NULL-O.
070200 450-EXIT.
070300     EXIT.
070400
070500****** NUCLEOTIDE-SEQUENCE-ID IS BUILT FROM THE CLEAN TEXT EVEN
070600****** WHEN THE RECORD WILL TURN OUT INVALID - 480 BLANKS IT
070700****** AFTERWARD IF INVALID-SW-O COMES BACK "Y"
070800 470-BUILD-SEQUENCE-ID.
070900     MOVE SPACES TO NUCLEOTIDE-SEQUENCE-ID-O.
071000     IF WS-SEQ-LEN = 0
071100         GO TO 470-EXIT.
071200     CALL "SEQHASH" USING WS-SEQ-BUFFER-1, WS-HASH-DIGEST.
071300     MOVE WS-HASH-DIGEST TO NUCLEOTIDE-SEQUENCE-ID-O.
071400 470-EXIT.
071500     EXIT.
071600
071700******************************************************************
071800*   INVALIDITY GATE - REJECTED IF ANY NON-IUPAC CHARACTER CAME
071900*   THROUGH OR THE CONTAMINATION MARKER WAS SEEN.  REJECTED
072000*   RECORDS STILL CARRY EVERY METRIC - ONLY THE SEQUENCE TEXT AND
072100*   ITS ID ARE BLANKED.
072200******************************************************************
072300 480-CHECK-INVALID-SW.
072400     MOVE "480-CHECK-INVALID-SW" TO PARA-NAME.
072500     IF NON-IUPAC-FRACTION-O > 0 OR NATURAL-LANG-FOUND
072600         MOVE "Y" TO INVALID-SW-O
072700         MOVE SPACES TO CLEAN-SEQUENCE-O
072800         MOVE SPACES TO NUCLEOTIDE-SEQUENCE-ID-O
072900         ADD 1 TO RECORDS-REJECTED
073000     ELSE
073100         MOVE "N" TO INVALID-SW-O
073200         MOVE SPACES TO CLEAN-SEQUENCE-O
073300         IF WS-SEQ-LEN > 0
073400             MOVE WS-SEQ-TEXT(1: WS-SEQ-LEN) TO CLEAN-SEQUENCE-O.
073500 480-EXIT.
073600     EXIT.
073700
073800******************************************************************
073900*   GENERIC CHARACTER-CLASS MEMBERSHIP CHECK - CALLED FOR EVERY
074000*   ANCHOR-CHARS/GAP-CHARS/IUPAC-DNA-CHARS TEST IN THE PROGRAM.
074100*   CALLER LOADS WS-CLASS-CHAR, WS-CLASS-STRING, WS-CLASS-LEN
074200*   FIRST; RESULT COMES BACK IN WS-CHAR-CLASS-FOUND-SW.
074300******************************************************************
074400 970-CHAR-IN-CLASS.
074500     MOVE "N" TO WS-CHAR-CLASS-FOUND-SW.
074600     PERFORM 975-CHECK-ONE-CLASS-POS THRU 975-EXIT
074700         VARYING WS-K FROM 1 BY 1 UNTIL
074800         WS-K > WS-CLASS-LEN OR CHAR-IN-CLASS.
074900 970-EXIT.
075000     EXIT.
075100
075200 975-CHECK-ONE-CLASS-POS.
075300     IF WS-CLASS-CHAR = WS-CLASS-STRING(WS-K: 1)
075400         MOVE "Y" TO WS-CHAR-CLASS-FOUND-SW.
075500 975-EXIT.
075600     EXIT.
075700
075800 700-WRITE-SEQOUT.
075900     MOVE "700-WRITE-SEQOUT" TO PARA-NAME.
076000     WRITE OUTPUT-RESULT-REC-OUT FROM OUTPUT-RESULT-REC.
076100     ADD +1 TO RECORDS-WRITTEN.
076200 700-EXIT.
076300     EXIT.
076400
076500 800-OPEN-FILES.
076600     MOVE "800-OPEN-FILES" TO PARA-NAME.
076700     OPEN INPUT SEQIN.
076800     OPEN OUTPUT SEQOUT, SYSOUT.
076900     IF NOT CODE-READ
077000         DISPLAY "*** SEQIN FAILED TO OPEN, STATUS: " IFCODE
077100         GO TO 1000-ABEND-RTN.
077200     IF NOT CODE-WRITE
077300         DISPLAY "*** SEQOUT FAILED TO OPEN, STATUS: " OFCODE
077400         GO TO 1000-ABEND-RTN.
077500 800-EXIT.
077600     EXIT.
077700
077800 850-CLOSE-FILES.
077900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
078000     CLOSE SEQIN, SEQOUT, SYSOUT.
078100 850-EXIT.
078200     EXIT.
078300
078400 900-READ-SEQIN.
078500     READ SEQIN INTO INPUT-SEQUENCE-REC
078600         AT END MOVE "N" TO MORE-DATA-SW
078700         GO TO 900-EXIT
078800     END-READ.
078900     ADD +1 TO RECORDS-READ.
079000 900-EXIT.
079100     EXIT.
079200
079300 999-CLEANUP.
079400     MOVE "999-CLEANUP" TO PARA-NAME.
079500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079600     DISPLAY "** RECORDS READ **".
079700     DISPLAY  RECORDS-READ.
079800     DISPLAY "** RECORDS WRITTEN **".
079900     DISPLAY  RECORDS-WRITTEN.
080000     DISPLAY "** RECORDS REJECTED (INVALID-SW) **".
080100     DISPLAY  RECORDS-REJECTED.
080200     DISPLAY "******** NORMAL END OF JOB SEQCLN ********".
080300 999-EXIT.
080400     EXIT.
080500
080600 1000-ABEND-RTN.
080700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080800     DISPLAY "*** ABNORMAL END OF JOB- SEQCLN ***" UPON CONSOLE.
080900     DIVIDE ZERO-VAL INTO ONE-VAL.
