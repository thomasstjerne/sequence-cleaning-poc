000100******************************************************************
000200*    SEQREC  -  SEQUENCE CLEANING INPUT/OUTPUT RECORD LAYOUTS   *
000300******************************************************************
000400*    INPUT-SEQUENCE-REC  - ONE RAW NUCLEOTIDE SEQUENCE TO CLEAN, *
000500*                          ONE PER INPUT-FILE LINE               *
000600*    OUTPUT-RESULT-REC   - CLEANING RESULT + METRICS FOR ONE     *
000700*                          INPUT RECORD, ONE PER OUTPUT-FILE     *
000800*                          LINE, SAME ORDER AS THE INPUT         *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    10/14/96  RBW  ORIGINAL LAYOUT FOR CONTROL CARD #GB-0117    *
001300*    03/02/99  LHT  Y2K SCRUB - NO DATE FIELDS IN EITHER RECORD, *
001400*                   REVIEWED AND SIGNED OFF, NO CHANGES NEEDED   *
001500*    07/19/02  KSP  TICKET QC-2241 - ADDED NON-IUPAC-FRACTION    *
001600*                   AND ITS NULL FLAG TO OUTPUT-RESULT-REC       *
001700*    11/08/05  RBW  TICKET QC-3360 - ADDED N-NRUNS-CAPPED COUNT  *
001800*    04/22/11  DCO  TICKET QC-4418 - ADDED NUCLEOTIDE-SEQUENCE-ID *
001900*                   SO DOWNSTREAM BARCODE RUNS CAN DEDUP ON IT   *
002000******************************************************************
002100 01  INPUT-SEQUENCE-REC.
002200     05  SEQ-ID                      PIC X(40).
002300     05  RAW-SEQUENCE                PIC X(2000).
002400     05  RAW-SEQUENCE-LEN            PIC 9(04).
002500     05  FILLER                      PIC X(06).
002600
002700 01  OUTPUT-RESULT-REC.
002800     05  SEQ-ID-O                    PIC X(40).
002900     05  RAW-SEQUENCE-O               PIC X(2000).
003000     05  CLEAN-SEQUENCE-O             PIC X(2000).
003100     05  CLEAN-SEQUENCE-LEN-O         PIC 9(04).
003200     05  NON-IUPAC-FRACTION-O         PIC S9(1)V9(6) COMP-3.
003300     05  NON-IUPAC-FRACTION-NULL-O    PIC X(01).
003400         88  NON-IUPAC-FRACTION-IS-NULL VALUE "Y".
003500     05  NON-ACGTN-FRACTION-O         PIC S9(1)V9(6) COMP-3.
003600     05  NON-ACGTN-FRACTION-NULL-O    PIC X(01).
003700         88  NON-ACGTN-FRACTION-IS-NULL VALUE "Y".
003800     05  N-FRACTION-O                 PIC S9(1)V9(6) COMP-3.
003900     05  N-FRACTION-NULL-O            PIC X(01).
004000         88  N-FRACTION-IS-NULL       VALUE "Y".
004100     05  N-NRUNS-CAPPED-O             PIC 9(04).
004200     05  GC-CONTENT-O                 PIC S9(1)V9(6) COMP-3.
004300     05  GC-CONTENT-NULL-O            PIC X(01).
004400         88  GC-CONTENT-IS-NULL       VALUE "Y".
004500     05  NATURAL-LANGUAGE-DETECTED-O  PIC X(01).
004600         88  NATURAL-LANG-WAS-FOUND   VALUE "Y".
004700     05  ENDS-TRIMMED-O                PIC X(01).
004800         88  SEQ-ENDS-WERE-TRIMMED    VALUE "Y".
004900     05  GAPS-OR-WHITESPACE-REMOVED-O PIC X(01).
005000         88  GAPS-OR-WHITESPACE-WERE-REMOVED VALUE "Y".
005100     05  NUCLEOTIDE-SEQUENCE-ID-O      PIC X(32).
005200     05  INVALID-SW-O                  PIC X(01).
005300         88  SEQ-INVALID              VALUE "Y".
005400     05  FILLER                      PIC X(06).
