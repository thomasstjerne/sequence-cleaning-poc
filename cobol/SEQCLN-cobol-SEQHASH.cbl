000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SEQHASH.
000400 AUTHOR. R. B. WEXLER.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/22/11.
000700 DATE-COMPILED. 04/22/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE NUCLEOTIDE-SEQUENCE-ID FOR ONE
001400*          CLEANED SEQUENCE, FOR SEQCLN'S DEDUP/LOOKUP KEY ON THE
001500*          GBIF BARCODE RUNS.  THE TARGET SHAPE IS A 32-BYTE
001600*          LOWERCASE HEX DIGEST, SAME LOOK AS THE MD5 DIGESTS THE
001700*          UPSTREAM FEED PRODUCES - BUT THIS SHOP'S COMPILER HAS
001800*          NO BIT AND/OR/XOR OR ROTATE OPERATORS, SO A TRUE MD5
001900*          CANNOT BE BUILT IN COBOL.  WHAT FOLLOWS IS A HOME-GROWN
002000*          FOUR-WORD ROLLING CHECKSUM OVER THE SEQUENCE TEXT,
002100*          RENDERED AS HEX - REPEATABLE RUN TO RUN, GOOD ENOUGH TO
002200*          DEDUP ON, NOT A CRYPTOGRAPHIC DIGEST.
002300*
002400*          CHANGE LOG
002500*          ----------
002600*          04/22/11  DCO  ORIGINAL - TICKET QC-4418
002700*          09/02/13  RBW  TICKET QC-4890 - WHEN-NONE BUCKET WAS
002800*                         FALLING THROUGH TO SPACES INSTEAD OF A
002900*                         WEIGHT, FIXED THE SEARCH CLAUSE ORDER
003000*          02/14/18  KSP  TICKET QC-5512 - NO CHANGE TO LOGIC,
003100*                         JUST WIDENED COMMENTS AFTER AN AUDIT
003200*                         FINDING ASKED FOR MORE DETAIL HERE
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  HASH-ACCUM.
004600     05 HASH-WORD-1                  PIC 9(9) COMP
004700                                      VALUE 732584193.
004800     05 HASH-WORD-2                  PIC 9(9) COMP
004900                                      VALUE 23233417.
005000     05 HASH-WORD-3                  PIC 9(9) COMP
005100                                      VALUE 562383102.
005200     05 HASH-WORD-4                  PIC 9(9) COMP
005300                                      VALUE 271733878.
005400     05 FILLER                       PIC X(04).
005500 01  HASH-ACCUM-RAW REDEFINES HASH-ACCUM.
005600     05 HASH-ACCUM-BYTES             PIC X(16).
005700
005800 01  HASH-WORK-FIELDS.
005900     05 HASH-SUB                     PIC 9(4) COMP.
006000     05 HASH-TEMP                    PIC 9(18) COMP.
006100     05 HASH-DIVQ                    PIC 9(18) COMP.
006200     05 HASH-CHAR                    PIC X(01).
006300     05 HASH-CHAR-VAL                PIC 9(02) COMP.
006400     05 HASH-WORD-SUB                PIC 9(02) COMP.
006500     05 FILLER                       PIC X(04).
006600
006700 01  HASH-RENDER-FIELDS.
006800     05 HASH-REND-WORK               PIC 9(9) COMP.
006900     05 HASH-REND-POS                PIC 9(02) COMP.
007000     05 HASH-REND-REM                PIC 9(02) COMP.
007100     05 HASH-REND-HEX                PIC X(08).
007200     05 FILLER                       PIC X(04).
007300
007400 01  WS-HEX-DIGITS                   PIC X(16)
007500                                      VALUE "0123456789abcdef".
007600
007700****** A LITERAL "ALPHABET" STRING - THE CHARACTER'S POSITION IN
007800****** THIS STRING IS THE WEIGHT SEARCH GIVES BACK BELOW, SINCE
007900****** THIS COMPILER HAS NO FUNCTION TO RETURN A CHARACTER'S
008000****** ORDINAL VALUE DIRECTLY
008100 01  WS-CHAR-WEIGHT-LITERAL.
008200     05 FILLER                       PIC X(36) VALUE
008300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
008400 01  WS-CHAR-WEIGHT-TBL REDEFINES WS-CHAR-WEIGHT-LITERAL.
008500     05 WS-CW-CHAR OCCURS 36 TIMES
008600         INDEXED BY WS-CW-IDX        PIC X(01).
008700
008800 LINKAGE SECTION.
008900 01  HASH-SEQ-REC.
009000     05 HASH-SEQ-TEXT                PIC X(2000).
009100     05 HASH-SEQ-TEXT-TBL REDEFINES HASH-SEQ-TEXT.
009200        10 HASH-SEQ-CHARS OCCURS 2000 TIMES
009300                                      PIC X(01).
009400     05 HASH-SEQ-LEN                 PIC 9(4) COMP.
009500     05 FILLER                       PIC X(04).
009600
009700 01  HASH-DIGEST-OUT                 PIC X(32).
009800 01  HASH-DIGEST-WORDS REDEFINES HASH-DIGEST-OUT.
009900     05 HASH-DIGEST-WORD OCCURS 4 TIMES
010000                                      PIC X(08).
010100
010200 PROCEDURE DIVISION USING HASH-SEQ-REC, HASH-DIGEST-OUT.
010300     MOVE SPACES TO HASH-DIGEST-OUT.
010400     IF HASH-SEQ-LEN = 0
010500         GOBACK.
010600
010700     PERFORM 200-FOLD-CHAR THRU 200-EXIT
010800         VARYING HASH-SUB FROM 1 BY 1 UNTIL
010900         HASH-SUB > HASH-SEQ-LEN.
011000
011100     MOVE HASH-WORD-1 TO HASH-REND-WORK.
011200     PERFORM 260-RENDER-WORD-HEX THRU 260-EXIT.
011300     MOVE HASH-REND-HEX TO HASH-DIGEST-WORD(1).
011400
011500     MOVE HASH-WORD-2 TO HASH-REND-WORK.
011600     PERFORM 260-RENDER-WORD-HEX THRU 260-EXIT.
011700     MOVE HASH-REND-HEX TO HASH-DIGEST-WORD(2).
011800
011900     MOVE HASH-WORD-3 TO HASH-REND-WORK.
012000     PERFORM 260-RENDER-WORD-HEX THRU 260-EXIT.
012100     MOVE HASH-REND-HEX TO HASH-DIGEST-WORD(3).
012200
012300     MOVE HASH-WORD-4 TO HASH-REND-WORK.
012400     PERFORM 260-RENDER-WORD-HEX THRU 260-EXIT.
012500     MOVE HASH-REND-HEX TO HASH-DIGEST-WORD(4).
012600
012700     GOBACK.
012800
012900 200-FOLD-CHAR.
013000     MOVE HASH-SEQ-CHARS(HASH-SUB) TO HASH-CHAR.
013100     SET WS-CW-IDX TO 1.
013200     SEARCH WS-CW-CHAR
013300         AT END
013400             MOVE 99 TO HASH-CHAR-VAL
013500         WHEN WS-CW-CHAR(WS-CW-IDX) = HASH-CHAR
013600             SET HASH-CHAR-VAL TO WS-CW-IDX
013700     END-SEARCH.
013800
013900     COMPUTE HASH-TEMP =
014000         HASH-WORD-1 * 31 + HASH-CHAR-VAL * 7 + HASH-SUB.
014100     DIVIDE HASH-TEMP BY 999999999
014200         GIVING HASH-DIVQ REMAINDER HASH-WORD-1.
014300
014400     COMPUTE HASH-TEMP =
014500         HASH-WORD-2 * 37 + HASH-CHAR-VAL * 11 + HASH-SUB.
014600     DIVIDE HASH-TEMP BY 999999999
014700         GIVING HASH-DIVQ REMAINDER HASH-WORD-2.
014800
014900     COMPUTE HASH-TEMP =
015000         HASH-WORD-3 * 41 + HASH-CHAR-VAL * 13 + HASH-SUB.
015100     DIVIDE HASH-TEMP BY 999999999
015200         GIVING HASH-DIVQ REMAINDER HASH-WORD-3.
015300
015400     COMPUTE HASH-TEMP =
015500         HASH-WORD-4 * 43 + HASH-CHAR-VAL * 17 + HASH-SUB.
015600     DIVIDE HASH-TEMP BY 999999999
015700         GIVING HASH-DIVQ REMAINDER HASH-WORD-4.
015800 200-EXIT.
015900     EXIT.
016000
016100 260-RENDER-WORD-HEX.
016200     PERFORM 265-HEX-DIGIT THRU 265-EXIT
016300         VARYING HASH-REND-POS FROM 8 BY -1 UNTIL
016400         HASH-REND-POS < 1.
016500 260-EXIT.
016600     EXIT.
016700
016800 265-HEX-DIGIT.
016900     DIVIDE HASH-REND-WORK BY 16
017000         GIVING HASH-REND-WORK REMAINDER HASH-REND-REM.
017100     MOVE WS-HEX-DIGITS(HASH-REND-REM + 1: 1)
017200         TO HASH-REND-HEX(HASH-REND-POS: 1).
017300 265-EXIT.
017400     EXIT.
