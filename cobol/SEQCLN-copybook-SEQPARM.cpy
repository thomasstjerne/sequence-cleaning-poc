000100******************************************************************
000200*    SEQPARM  -  SEQUENCE CLEANING RUN-PARAMETER CONTROL CARD   *
000300******************************************************************
000400*    THESE ARE THE FIXED "CONTROL CARD" VALUES FOR THE SEQUENCE  *
000500*    CLEANING PIPELINE (SEE SEQCLN).  ON THE OLD SYSTEM THESE    *
000600*    CAME IN AS A READ-IN PARAMETER CARD AHEAD OF THE DATA; THE  *
000700*    VALUES NEVER CHANGED RUN TO RUN SO THEY WERE FROZEN HERE AS *
000800*    COMPILE-TIME CONSTANTS INSTEAD - NO CARD, NOTHING TO LOSE.  *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    10/14/96  RBW  ORIGINAL - FROZE CONTROL CARD #GB-0117       *
001300*    03/02/99  LHT  Y2K SCRUB - NO DATE FIELDS ON THIS CARD,     *
001400*                   REVIEWED AND SIGNED OFF, NO CHANGES NEEDED   *
001500*    07/19/02  KSP  TICKET QC-2241 - ADDED IUPAC-DNA-CHARS AFTER *
001600*                   NON-IUPAC REJECTS SHOWED UP IN THE GBIF RUN  *
001700*    11/08/05  RBW  TICKET QC-3360 - SPLIT NRUN-CAP-FROM/-TO OUT *
001800*                   OF A SINGLE HARD-CODED "6" IN THE OLD SEQCLN *
001900******************************************************************
002000 01  SEQ-RUN-PARAMETERS.
002100     05  ANCHOR-CHARS                PIC X(10) VALUE "ACGTU".
002200     05  ANCHOR-MINRUN                PIC 9(02) VALUE 8.
002300     05  GAP-CHARS                   PIC X(10) VALUE "-.".
002400     05  NATURAL-LANGUAGE-MARKER     PIC X(20) VALUE "UNMERGED".
002500     05  IUPAC-DNA-CHARS             PIC X(20) VALUE
002600         "ACGTRYSWKMBDHVN".
002700     05  NRUN-CAP-FROM                 PIC 9(02) VALUE 6.
002800     05  NRUN-CAP-TO                   PIC 9(02) VALUE 5.
002900     05  FILLER                      PIC X(20).
